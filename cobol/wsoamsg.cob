000100*>*******************************************
000200*>                                          *
000300*>  Event / Finding Literals For The        *
000400*>   Organisation Analysis Report - OA100   *
000500*>*******************************************
000600*>  One literal per event type OA100 can write to the report -
000700*>  moved to Rpt-Event-Type ahead of the WRITE.
000800*>
000900*> 14/06/87 vbc - Created.
001000*> 03/11/98 vbc - Y2K review, no date literals held here, no change.
001100*> 09/12/25 vbc - Added Oa-Evt-Depth-Excess for the reporting-depth
001200*>                check added to OA100 this release.
001300*>
001400 01  OA-Event-Literals.
001500     03  Oa-Evt-Ceo-Found      pic x(12) value "CEO-FOUND".
001600     03  Oa-Evt-Mgr-Missing    pic x(12) value "MGR-MISSING".
001700     03  Oa-Evt-Underpaid      pic x(12) value "UNDERPAID".
001800     03  Oa-Evt-Overpaid       pic x(12) value "OVERPAID".
001900     03  Oa-Evt-Depth-Excess   pic x(12) value "DEPTH-EXCESS".
002000     03  Oa-Evt-Parse-Error    pic x(12) value "PARSE-ERROR".
002100     03  filler                pic x(01) value space.
002200*>

000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For The Employee      *
000400*>   Organisation Table (in-memory only,    *
000500*>   no employee master file behind it)     *
000600*>*******************************************
000700*> Table entry size approx 300 bytes.
000800*>
000900*> THESE FIELDS MAY NEED CHANGING IF THE ROSTER FILE GROWS
001000*>
001100*> 14/06/87 vbc - Created.
001200*> 22/09/91 vbc - Emp-Sub-Ids table added for mgr/subordinate links.
001300*> 03/11/98 vbc - Y2K review, no date fields held here, no change made.
001400*> 19/09/25 vbc - 3.3.00 Version update and builds reset.
001500*> 21/10/25 vbc - Added for Payroll - USA/Canada tie in - unused here.
001600*> 09/12/25 vbc - Emp-Depth added for reporting-depth check, OA100.
001700*> 13/01/26 vbc - Emp-No/Emp-Mgr-No changed from display to comp and
001800*>                Emp-Salary to comp-3, in line with the rest of the
001900*>                Personnel copybooks.
002000*>
002100 01  OA-Employee-Table.
002200     03  OA-Employee-Entry   occurs  500 times
002300                              indexed by OA-Emp-Ix OA-Emp-Ix2.
002400*>                                    500 should cover a small-to-mid
002500*>                                    size org - review if it grows.
002600         05  Emp-No                pic 9(05)      comp.
002700         05  Emp-First-Name        pic x(20).
002800         05  Emp-Last-Name         pic x(20).
002900         05  Emp-Salary            pic 9(07)v99   comp-3.
003000         05  Emp-Mgr-No            pic 9(05)      comp.
003100         05  Emp-Top-Flag          pic x(01).
003200             88  Emp-Is-Top-Of-Chart      value "Y".
003300             88  Emp-Not-Top-Of-Chart     value "N".
003400         05  Emp-Sub-Count         pic 9(03)      comp.
003500         05  Emp-Sub-Ids-Tbl.
003600             07  Emp-Sub-Ids       pic 9(05)   occurs 200 times.
003700*>                                    200 direct reports/manager - a
003800*>                                    manager with more is unheard of
003900*>                                    here but bump this if Personnel
004000*>                                    say otherwise.
004100         05  Emp-Sub-Ids-Alt   redefines  Emp-Sub-Ids-Tbl
004200                                   pic x(1000).
004300*>                                    flat image of the sub-id table,
004400*>                                    handy for a WS dump if this ever
004500*>                                    needs debugging on site.
004600         05  Emp-Depth             pic 9(02)      comp.
004700         05  filler                pic x(11).
004800*>

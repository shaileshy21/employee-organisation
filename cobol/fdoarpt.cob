000100*>*******************************************
000200*>                                          *
000300*>  File Definition For The Organisation    *
000400*>   Analysis Report - OA100                *
000500*>*******************************************
000600*>  132 column landscape line, one finding or informational line
000700*>  per record - load, then hierarchy-build, then salary-band,
000800*>  then reporting-depth, in that order.  No headings, no page
000900*>  control, no grand totals - none exist in the logic this report
001000*>  is taken from.
001100*>
001200*> 14/06/87 vbc - Created.
001300*> 22/09/91 vbc - Widened event-type field from 10 to 12 so
001400*>                MGR-MISSING and DEPTH-EXCESS both fit without
001500*>                truncation.
001600*>
001700 fd  OA-Report-File
001800     label records are standard
001900     record contains 132 characters.
002000*>
002100 01  OA-Report-Line.
002200     03  Rpt-Event-Type        pic x(12).
002300     03  filler                pic x(01).
002400     03  Rpt-Emp-No            pic x(05).
002500     03  filler                pic x(01).
002600     03  Rpt-Emp-Name          pic x(25).
002700     03  filler                pic x(01).
002800     03  Rpt-Detail-1          pic x(14).
002900     03  filler                pic x(01).
003000     03  Rpt-Detail-2          pic x(14).
003100     03  filler                pic x(58).
003200*>

000100*>****************************************************************
000200*>                                                               *
000300*>                 Employee Organisation Analysis                *
000400*>          Salary-Band And Reporting-Depth Compliance           *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>===============================
000900*>
001000*>**
001100      program-id.         OA100.
001200*>**
001300*>    author.             V B Coen FBCS, FIDM, FIDPM.
001400*>                        For Applewood Computers.
001500*>**
001600*>    installation.       Applewood Computers, Personnel Systems.
001700*>**
001800*>    date-written.       14/06/1987.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.           Copyright (C) 1987-2026 & later, V B Coen.
002300*>                        Distributed under the GNU General Public
002400*>                        License.  See the file COPYING for details.
002500*>**
002600*>    remarks.            Reads the employee roster, rebuilds the
002700*>                        manager/subordinate tree in working storage,
002800*>                        then runs the two Personnel-requested checks:
002900*>                        (1) is a manager's own salary reasonable next
003000*>                        to what their direct reports average, and
003100*>                        (2) is anyone buried too many levels below
003200*>                        the top of the chart.  One shot batch run,
003300*>                        no on-line part, intended to be scheduled
003400*>                        overnight alongside the other Personnel jobs.
003500*>**
003600*>    version.            See Prog-Name in ws.
003700*>**
003800*>    called modules.     None.
003900*>**
004000*>    files used.
004100*>                        OA-Employee-File.  Roster input, see fdoaemp.
004200*>                        OA-Report-File.    Findings output, see fdoarpt.
004300*>**
004400*>    error messages used.
004500*>                        None - Personnel get findings on the report,
004600*>                        not abends.  A file that will not open does
004700*>                        abend the run, see 0100-OPEN-FILES.
004800*>**
004900*> changes:
005000*> 14/06/87 vbc -        Created for Personnel, request PR-114.
005100*> 30/03/89 vbc -    .01 Salary band widened from flat 15% either side
005200*>                       to the current 1.20 / 1.50 of average, per
005300*>                       Personnel memo of 12/03/89.
005400*> 11/08/93 vbc -    .02 Reporting depth limit confirmed at 4 levels
005500*>                       following the flattening of the regional
005600*>                       structure - was open-ended before this.
005700*> 03/11/98 vbc -    .03 Y2K review - no date fields held or compared
005800*>                       anywhere in this program, no change required.
005900*> 24/10/16 vbc -        Looked at moving to wsnames.cob file table,
006000*>                       decided against it 09/12/25 as this run only
006100*>                       ever has the one input and one output file.
006200*> 16/04/24 vbc -        Copyright notice update superseding all
006300*>                       previous notices.
006400*> 19/09/25 vbc - 3.3.00 Version update and builds reset.
006500*> 09/12/25 vbc - 1.0.00 Rewritten net new against the current
006600*>                       Personnel spec - PR-451.  Table-driven, no
006700*>                       longer card-image, roster now a plain
006800*>                       fixed-column text file dropped by the HR
006900*>                       extract job, heading line on line 1.
007000*>                       Two-stage rounding on the salary band
007100*>                       (average rounded, then min/max rounded off
007200*>                       THAT) kept exactly as HR asked for, do not
007300*>                       "simplify" to one rounding step.
007400*> 13/01/26 vbc - 1.0.01 Missing-manager and top-of-chart lines were
007500*>                       coming out after the salary/depth findings
007600*>                       instead of before - HR read the report top
007700*>                       to bottom and got confused.  Re-ordered to
007800*>                       load, then build, then salary, then depth.
007900*> 02/03/26 vbc - 1.0.02 Blank Mgr-No on the roster (the CEO's row)
008000*>                       was failing the numeric edit and coming out
008100*>                       as a spurious PARSE-ERROR.  Blank Mgr-No is
008200*>                       now accepted and treated as no-manager, per
008300*>                       Personnel spec para 4.
008400*>
008500*>************************************************************************
008600*>
008700*> Copyright Notice.
008800*> ****************
008900*>
009000*> This program is part of the Applewood Computers Personnel Systems
009100*> and is Copyright (c) Vincent B Coen. 1987-2026 and later.
009200*>
009300*> This program is free software; you can redistribute it and/or modify it
009400*> under the terms of the GNU General Public License as published by the
009500*> Free Software Foundation; version 3 and later as revised for personal
009600*> usage only and that includes for use within a business but without
009700*> repackaging or for Resale in any way.
009800*>
009900*> This program is distributed in the hope that it will be useful, but
010000*> WITHOUT ANY WARRANTY; without even the implied warranty of
010100*> MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
010200*> General Public License for more details.
010300*>
010400*>************************************************************************
010500*>
010600 environment              division.
010700*>================================
010800*>
010900 configuration            section.
011000 source-computer.         applewood-3300.
011100 object-computer.         applewood-3300.
011200 special-names.
011300     c01 is top-of-form
011400     class oa-numerals is "0" thru "9".
011500*>
011600 input-output             section.
011700 file-control.
011800*>-----------
011900     select  OA-Employee-File   assign to "OAEMPIN"
012000             organization is line sequential
012100             file status  is WS-Emp-File-Status.
012200*>
012300     select  OA-Report-File     assign to "OAREPRPT"
012400             organization is line sequential
012500             file status  is WS-Rpt-File-Status.
012600*>
012700 data                     division.
012800*>================================
012900*>
013000 file section.
013100*>-----------
013200 copy "fdoaemp.cob".
013300*>
013400 copy "fdoarpt.cob".
013500*>
013600 working-storage section.
013700*>-----------------------
013800*>
013900 77  Prog-Name               pic x(17)   value "OA100 (1.0.02)".
014000*>
014100 copy "wsoaemp.cob".
014200*>
014300 copy "wsoamsg.cob".
014400*>
014500 01  WS-File-Status.
014600     03  WS-Emp-File-Status      pic x(02).
014700         88  WS-Emp-File-Ok            value "00".
014800         88  WS-Emp-File-Eof           value "10".
014900     03  WS-Rpt-File-Status      pic x(02).
015000         88  WS-Rpt-File-Ok            value "00".
015100     03  filler                  pic x(04).
015200*>
015300 01  WS-Switches.
015400     03  WS-First-Record-Sw      pic x(01)   value "Y".
015500         88  WS-First-Record           value "Y".
015600     03  WS-Eof-Sw               pic x(01)   value "N".
015700         88  WS-Emp-At-Eof             value "Y".
015800     03  filler                  pic x(04).
015900*>
016000 77  WS-Emp-Count             pic 9(05)      comp     value zero.
016100 77  WS-Sub-Ix                pic 9(05)      comp     value zero.
016200 77  WS-Found-Ix              pic 9(05)      comp     value zero.
016300 77  WS-Chain-Mgr-No          pic 9(05)      comp     value zero.
016400 77  WS-Excess-Depth          pic 9(02)      comp     value zero.
016500*>
016600 01  WS-Salary-Work.
016700     03  WS-Sub-Sum              pic s9(09)v99   comp-3   value zero.
016800     03  WS-Sub-Avg              pic s9(09)v99   comp-3   value zero.
016900     03  WS-Min-Allowed          pic s9(09)v99   comp-3   value zero.
017000     03  WS-Max-Allowed          pic s9(09)v99   comp-3   value zero.
017100     03  WS-Shortfall            pic s9(09)v99   comp-3   value zero.
017200     03  WS-Excess-Pay           pic s9(09)v99   comp-3   value zero.
017300     03  filler                  pic x(04).
017400*>
017500 01  WS-Depth-Work.
017600     03  WS-Depth-Val            pic s9(04)  comp    value zero.
017700 01  WS-Depth-View  redefines  WS-Depth-Work.
017800     03  WS-Depth-Bytes          pic x(02).
017900*>                                    byte image of the depth counter,
018000*>                                    kept for a WS dump if this needs
018100*>                                    debugging on site - see maps09
018200*>                                    convention for similar counters.
018300*>
018400 01  WS-Edit-Fields.
018500     03  WS-Edit-Amount          pic zzzzzzzz9.99-.
018600     03  WS-Edit-Id              pic zzzz9.
018700     03  WS-Edit-Depth           pic zz9.
018800     03  filler                  pic x(04).
018900*>
019000 77  WS-Report-Name              pic x(41).
019100*>
019200 procedure                division.
019300*>=================================
019400*>
019500 0000-Main-Control.
019600*>------------------
019700     perform  0100-Open-Files            thru 0100-Exit.
019800     perform  0200-Load-Employee-File    thru 0200-Exit.
019900     perform  0300-Build-Hierarchy       thru 0300-Exit.
020000     perform  0400-Analyze-Salary-Bands  thru 0400-Exit.
020100     perform  0500-Check-Reporting-Depth thru 0500-Exit.
020200     perform  0900-Close-Files           thru 0900-Exit.
020300     stop     run.
020400*>
020500 0000-Exit.
020600     exit.
020700*>
020800*>-----------------------------------------------------------------
020900*> Open the roster input and the findings report, abend the run if
021000*> either will not open - there is nothing useful this batch job
021100*> can do without both.
021200*>-----------------------------------------------------------------
021300 0100-Open-Files.
021400     open     input  OA-Employee-File.
021500     if       not WS-Emp-File-Ok
021600              display "OA101 Roster file will not open, status = "
021700                      WS-Emp-File-Status
021800              stop run
021900     end-if.
022000     open     output OA-Report-File.
022100     if       not WS-Rpt-File-Ok
022200              display "OA102 Report file will not open, status = "
022300                      WS-Rpt-File-Status
022400              stop run
022500     end-if.
022600 0100-Exit.
022700     exit.
022800*>
022900*>-----------------------------------------------------------------
023000*> Batch flow step 1 - load.  Skip the heading line, parse each
023100*> data line, store good rows in the table, log and skip bad ones.
023200*> Does not stop the run on a bad row - see 0220.
023300*>-----------------------------------------------------------------
023400 0200-Load-Employee-File.
023500     perform  0210-Read-Employee-Record  thru 0210-Exit.
023600     perform  0215-Process-One-Record    thru 0215-Exit
023700              until WS-Emp-At-Eof.
023800 0200-Exit.
023900     exit.
024000*>
024100 0215-Process-One-Record.
024200     perform  0220-Validate-And-Store    thru 0220-Exit.
024300     perform  0210-Read-Employee-Record  thru 0210-Exit.
024400 0215-Exit.
024500     exit.
024600*>
024700 0210-Read-Employee-Record.
024800     read     OA-Employee-File
024900              at end
025000                  set  WS-Emp-At-Eof to true
025100                  go to 0210-Exit
025200     end-read.
025300     if       WS-First-Record
025400*>                                    first line is the column
025500*>                                    heading, never employee data.
025600              move "N" to WS-First-Record-Sw
025700              go to 0210-Read-Employee-Record
025800     end-if.
025900 0210-Exit.
026000     exit.
026100*>
026200 0220-Validate-And-Store.
026300     if       In-Emp-No     is not numeric
026400       or     In-Salary     is not numeric
026500       or    (In-Mgr-No not = spaces and In-Mgr-No is not numeric)
026600              perform  0225-Report-Parse-Error thru 0225-Exit
026700              go to 0220-Exit
026800     end-if.
026900*>
027000     add      1  to  WS-Emp-Count.
027100     set      OA-Emp-Ix  to  WS-Emp-Count.
027200     move     In-Emp-No       to  Emp-No         (OA-Emp-Ix).
027300     move     In-First-Name   to  Emp-First-Name (OA-Emp-Ix).
027400     move     In-Last-Name    to  Emp-Last-Name  (OA-Emp-Ix).
027500     move     In-Salary       to  Emp-Salary     (OA-Emp-Ix).
027600     if       In-Mgr-No = spaces
027700              move  zero  to  Emp-Mgr-No (OA-Emp-Ix)
027800     else
027900              move  In-Mgr-No  to  Emp-Mgr-No (OA-Emp-Ix)
028000     end-if.
028100     move     "N"             to  Emp-Top-Flag   (OA-Emp-Ix).
028200     move     zero            to  Emp-Sub-Count  (OA-Emp-Ix)
028300                                   Emp-Depth      (OA-Emp-Ix).
028400 0220-Exit.
028500     exit.
028600*>
028700 0225-Report-Parse-Error.
028800     move     spaces                   to  Rpt-Emp-No.
028900     move     In-Emp-No                to  Rpt-Emp-No.
029000     move     spaces                   to  WS-Report-Name.
029100     string   In-First-Name  delimited by space
029200              " "            delimited by size
029300              In-Last-Name   delimited by space
029400              into WS-Report-Name.
029500     move     WS-Report-Name           to  Rpt-Emp-Name.
029600     move     Oa-Evt-Parse-Error       to  Rpt-Event-Type.
029700     move     spaces                   to  Rpt-Detail-1
029800                                             Rpt-Detail-2.
029900     perform  0600-Write-Report-Line thru 0600-Exit.
030000 0225-Exit.
030100     exit.
030200*>
030300*>-----------------------------------------------------------------
030400*> Batch flow step 2 - build the hierarchy.  Every loaded employee,
030500*> in table order, either links onto its manager's subordinate list
030600*> or is logged as the top of the chart / an orphaned link.
030700*>-----------------------------------------------------------------
030800 0300-Build-Hierarchy.
030900     perform  0320-Process-One-Employee  thru 0320-Exit
031000              varying OA-Emp-Ix from 1 by 1
031100              until OA-Emp-Ix > WS-Emp-Count.
031200 0300-Exit.
031300     exit.
031400*>
031500 0320-Process-One-Employee.
031600     if       Emp-Mgr-No (OA-Emp-Ix) = zero
031700              set   Emp-Is-Top-Of-Chart (OA-Emp-Ix) to true
031800              perform  0330-Report-Ceo-Found  thru 0330-Exit
031900     else
032000              perform  0310-Link-Subordinate  thru 0310-Exit
032100     end-if.
032200 0320-Exit.
032300     exit.
032400*>
032500 0330-Report-Ceo-Found.
032600     move     Emp-No (OA-Emp-Ix)  to  Rpt-Emp-No.
032700     perform  0340-Build-Report-Name  thru 0340-Exit.
032800     move     Oa-Evt-Ceo-Found     to  Rpt-Event-Type.
032900     move     spaces               to  Rpt-Detail-1
033000                                        Rpt-Detail-2.
033100     perform  0600-Write-Report-Line thru 0600-Exit.
033200 0330-Exit.
033300     exit.
033400*>
033500 0310-Link-Subordinate.
033600     move     zero  to  WS-Found-Ix.
033700     set      OA-Emp-Ix2  to  1.
033800     search   OA-Employee-Entry
033900              at end continue
034000              when Emp-No (OA-Emp-Ix2) = Emp-Mgr-No (OA-Emp-Ix)
034100                   set  WS-Found-Ix  to  OA-Emp-Ix2.
034200     if       WS-Found-Ix  =  zero
034300              move  Emp-No (OA-Emp-Ix)  to  Rpt-Emp-No
034400              perform  0340-Build-Report-Name  thru 0340-Exit
034500              move  Oa-Evt-Mgr-Missing    to  Rpt-Event-Type
034600              move  Emp-Mgr-No (OA-Emp-Ix) to  WS-Edit-Id
034700              move  WS-Edit-Id            to  Rpt-Detail-1
034800              move  spaces                to  Rpt-Detail-2
034900              perform  0600-Write-Report-Line thru 0600-Exit
035000     else
035100              add   1  to  Emp-Sub-Count (WS-Found-Ix)
035200              move  Emp-Sub-Count (WS-Found-Ix)  to  WS-Sub-Ix
035300              move  Emp-No (OA-Emp-Ix)  to
035400                    Emp-Sub-Ids (WS-Found-Ix WS-Sub-Ix)
035500     end-if.
035600 0310-Exit.
035700     exit.
035800*>
035900*>-----------------------------------------------------------------
036000*> Batch flow step 3 - salary-band check.  Only managers (subordinate
036100*> count greater than zero) are evaluated.  Rounding is two stage,
036200*> average first, THEN min/max off the rounded average - see change
036300*> log entry 09/12/25, do not collapse this to one rounding step.
036400*>-----------------------------------------------------------------
036500 0400-Analyze-Salary-Bands.
036600     perform  0405-Analyze-One-Manager  thru 0405-Exit
036700              varying OA-Emp-Ix from 1 by 1
036800              until OA-Emp-Ix > WS-Emp-Count.
036900 0400-Exit.
037000     exit.
037100*>
037200 0405-Analyze-One-Manager.
037300     if       Emp-Sub-Count (OA-Emp-Ix) > zero
037400              perform  0410-Sum-Subordinates thru 0410-Exit
037500              perform  0420-Evaluate-Band    thru 0420-Exit
037600     end-if.
037700 0405-Exit.
037800     exit.
037900*>
038000 0410-Sum-Subordinates.
038100     move     zero  to  WS-Sub-Sum.
038200     perform  0415-Sum-One-Subordinate  thru 0415-Exit
038300              varying WS-Sub-Ix from 1 by 1
038400              until WS-Sub-Ix > Emp-Sub-Count (OA-Emp-Ix).
038500     compute  WS-Sub-Avg rounded =
038600              WS-Sub-Sum / Emp-Sub-Count (OA-Emp-Ix).
038700 0410-Exit.
038800     exit.
038900*>
039000 0415-Sum-One-Subordinate.
039100     set      OA-Emp-Ix2  to  1.
039200     search   OA-Employee-Entry
039300              at end continue
039400              when Emp-No (OA-Emp-Ix2) =
039500                   Emp-Sub-Ids (OA-Emp-Ix WS-Sub-Ix)
039600                   add  Emp-Salary (OA-Emp-Ix2)  to  WS-Sub-Sum.
039700 0415-Exit.
039800     exit.
039900*>
040000 0420-Evaluate-Band.
040100     compute  WS-Min-Allowed rounded = WS-Sub-Avg * 1.20.
040200     compute  WS-Max-Allowed rounded = WS-Sub-Avg * 1.50.
040300     move     Emp-No (OA-Emp-Ix)  to  Rpt-Emp-No.
040400     perform  0340-Build-Report-Name  thru 0340-Exit.
040500     if       Emp-Salary (OA-Emp-Ix)  <  WS-Min-Allowed
040600              compute  WS-Shortfall = WS-Min-Allowed -
040700                       Emp-Salary (OA-Emp-Ix)
040800              move  Oa-Evt-Underpaid    to  Rpt-Event-Type
040900              move  WS-Shortfall        to  WS-Edit-Amount
041000              move  WS-Edit-Amount      to  Rpt-Detail-1
041100              move  WS-Min-Allowed      to  WS-Edit-Amount
041200              move  WS-Edit-Amount      to  Rpt-Detail-2
041300              perform  0600-Write-Report-Line thru 0600-Exit
041400     else
041500     if       Emp-Salary (OA-Emp-Ix)  >  WS-Max-Allowed
041600              compute  WS-Excess-Pay = Emp-Salary (OA-Emp-Ix) -
041700                       WS-Max-Allowed
041800              move  Oa-Evt-Overpaid     to  Rpt-Event-Type
041900              move  WS-Excess-Pay       to  WS-Edit-Amount
042000              move  WS-Edit-Amount      to  Rpt-Detail-1
042100              move  WS-Max-Allowed      to  WS-Edit-Amount
042200              move  WS-Edit-Amount      to  Rpt-Detail-2
042300              perform  0600-Write-Report-Line thru 0600-Exit
042400     end-if
042500     end-if.
042600 0420-Exit.
042700     exit.
042800*>
042900*>-----------------------------------------------------------------
043000*> Batch flow step 4 - reporting-depth check.  Every loaded employee
043100*> is walked up the manager chain, a broken link stops the walk the
043200*> same as reaching the top - see change log 11/08/93 for the limit.
043300*>-----------------------------------------------------------------
043400 0500-Check-Reporting-Depth.
043500     perform  0520-Check-One-Employee  thru 0520-Exit
043600              varying OA-Emp-Ix from 1 by 1
043700              until OA-Emp-Ix > WS-Emp-Count.
043800 0500-Exit.
043900     exit.
044000*>
044100 0520-Check-One-Employee.
044200     perform  0510-Walk-Manager-Chain  thru 0510-Exit.
044300     if       WS-Depth-Val  >  4
044400              compute  WS-Excess-Depth = WS-Depth-Val - 4
044500              move  Emp-No (OA-Emp-Ix)  to  Rpt-Emp-No
044600              perform  0340-Build-Report-Name  thru 0340-Exit
044700              move  Oa-Evt-Depth-Excess  to  Rpt-Event-Type
044800              move  WS-Depth-Val         to  WS-Edit-Depth
044900              move  WS-Edit-Depth        to  Rpt-Detail-1
045000              move  WS-Excess-Depth      to  WS-Edit-Depth
045100              move  WS-Edit-Depth        to  Rpt-Detail-2
045200              perform  0600-Write-Report-Line thru 0600-Exit
045300     end-if.
045400 0520-Exit.
045500     exit.
045600*>
045700 0510-Walk-Manager-Chain.
045800     move     zero  to  WS-Depth-Val.
045900     move     Emp-Mgr-No (OA-Emp-Ix)  to  WS-Chain-Mgr-No.
046000     perform  0515-Walk-One-Level  thru 0515-Exit
046100              until WS-Chain-Mgr-No = zero.
046200 0510-Exit.
046300     exit.
046400*>
046500 0515-Walk-One-Level.
046600     add      1  to  WS-Depth-Val.
046700     move     zero  to  WS-Found-Ix.
046800     set      OA-Emp-Ix2  to  1.
046900     search   OA-Employee-Entry
047000              at end continue
047100              when Emp-No (OA-Emp-Ix2) = WS-Chain-Mgr-No
047200                   set  WS-Found-Ix  to  OA-Emp-Ix2.
047300     if       WS-Found-Ix  not =  zero
047400              move  Emp-Mgr-No (WS-Found-Ix)  to  WS-Chain-Mgr-No
047500     else
047600*>                                    broken link - stop the walk
047700*>                                    here, same as reaching the top.
047800              move  zero  to  WS-Chain-Mgr-No
047900     end-if.
048000 0515-Exit.
048100     exit.
048200*>
048300*>-----------------------------------------------------------------
048400*> Small helper - full name for the report, first name, one space,
048500*> last name, taken from the table entry at OA-Emp-Ix.
048600*>-----------------------------------------------------------------
048700 0340-Build-Report-Name.
048800     move     spaces  to  WS-Report-Name.
048900     string   Emp-First-Name (OA-Emp-Ix)  delimited by space
049000              " "                         delimited by size
049100              Emp-Last-Name  (OA-Emp-Ix)  delimited by space
049200              into WS-Report-Name.
049300     move     WS-Report-Name  to  Rpt-Emp-Name.
049400 0340-Exit.
049500     exit.
049600*>
049700*>-----------------------------------------------------------------
049800*> Writes one line of OA-Report-Line as built by the caller - the
049900*> event type, id and name are always set by the caller, detail-1
050000*> and detail-2 may be spaces where an event has no numeric detail.
050100*>-----------------------------------------------------------------
050200 0600-Write-Report-Line.
050300     write    OA-Report-Line.
050400 0600-Exit.
050500     exit.
050600*>
050700*>-----------------------------------------------------------------
050800*> End of job - close both files down cleanly.
050900*>-----------------------------------------------------------------
051000 0900-Close-Files.
051100     close    OA-Employee-File.
051200     close    OA-Report-File.
051300 0900-Exit.
051400     exit.
051500*>

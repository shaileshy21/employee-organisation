000100*>*******************************************
000200*>                                          *
000300*>  File Definition For The Employee        *
000400*>   Roster Input File - OA100              *
000500*>*******************************************
000600*>  Record length 80 bytes, fixed, one employee per line, first
000700*>  line of the file is a column-heading line and is skipped.
000800*>
000900*> 14/06/87 vbc - Created.
001000*> 09/12/25 vbc - Fields read as display/alpha so a bad Id, Salary
001100*>                or Mgr-No can be trapped with a NUMERIC test
001200*>                before it is moved to the working Table entry.
001300*>
001400 fd  OA-Employee-File
001500     label records are standard
001600     record contains 80 characters.
001700*>
001800 01  OA-Input-Record.
001900     03  In-Emp-No             pic x(05).
002000     03  In-First-Name         pic x(20).
002100     03  In-Last-Name          pic x(20).
002200     03  In-Salary             pic x(09).
002300     03  In-Mgr-No             pic x(05).
002400     03  filler                pic x(21).
002500*>
002600 01  OA-Input-Line-Image   redefines  OA-Input-Record
002700                                pic x(80).
002800*>                                    used only to spot the heading
002900*>                                    line on the first read.
003000*>
